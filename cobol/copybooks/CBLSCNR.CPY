000010******************************************************************
000020*                                                                *
000030*    CBLSCNR  --  SCENARIO RECORD LAYOUT                        *
000040*                                                                *
000050*    ONE ENTRY PER RENT SCENARIO (A NAMED SET OF BASE/AMENITY    *
000060*    RENT ADJUSTMENTS PLUS A CONCESSION POLICY) BELONGING TO     *
000070*    ONE ANALYSIS.  CBLRSA01 LOADS ALL SCENARIOS FOR THE         *
000080*    CURRENT ANALYSIS-ID INTO SCENARIO-TABLE AT INIT TIME.       *
000090*                                                                *
000100******************************************************************
000110*    CHANGE LOG                                                 *
000120*    ----------                                                 *
000130*    DATE      BY    TKT#    DESCRIPTION                        *
000140*    --------  ----  ------  ---------------------------------- *
000150*    03/11/86  AJL   RSA-001 ORIGINAL LAYOUT - FLAT DOLLAR       *
000160*                            ADJUSTMENTS ONLY, NO CONCESSION.    *
000170*    09/02/87  AJL   RSA-012 ADDED BASE-RENT-PCT-ADJ AND         *
000180*                            AMENITY-RENT-PCT-ADJ - LEASING      *
000190*                            WANTS PERCENT-OF-RENT BUMPS, NOT    *
000200*                            ONLY FLAT DOLLARS.                  *
000210*    06/19/89  DWK   RSA-021 ADDED SCN-CONCESSION-TYPE AND       *
000220*                            SCN-CONCESSION-VALUE.  TYPE IS ONE  *
000230*                            OF NONE/PERCENTAGE/DOLLAR/          *
000240*                            FREE-MONTHS.                       *
000250*    01/07/91  DWK   RSA-034 SPLIT THE CONCESSION VALUE INTO     *
000260*                            THREE REDEFINED VIEWS SO THE       *
000270*                            PROGRAM DOES NOT HAVE TO REDECIMAL  *
000280*                            THE SAME BYTES THREE DIFFERENT      *
000290*                            WAYS IN WORKING-STORAGE.             *
000300*    11/23/93  RGM   RSA-044 WIDENED SCENARIO-NAME FROM 20 TO    *
000310*                            30 - "PESSIMISTIC - ONE MONTH FREE" *
000320*                            WAS TRUNCATING ON THE REPORT.       *
000330*    08/30/99  CTH   RSA-067 Y2K REVIEW - NO DATE FIELDS IN THIS *
000340*                            RECORD.  NO CHANGE REQUIRED.        *
000350******************************************************************
000360 01  SCN-SCENARIO-REC.
000370     05  SCN-SCENARIO-ID           PIC X(08).
000380     05  SCN-ANALYSIS-ID           PIC X(08).
000390     05  SCN-SCENARIO-NAME         PIC X(30).
000400     05  SCN-BASE-RENT-PCT-ADJ     PIC S9(01)V9(04).
000410     05  SCN-BASE-RENT-DOL-ADJ     PIC S9(05)V99.
000420     05  SCN-AMENITY-PCT-ADJ       PIC S9(01)V9(04).
000430     05  SCN-AMENITY-DOL-ADJ       PIC S9(05)V99.
000440     05  SCN-CONCESSION-TYPE       PIC X(11).
000450         88  SCN-CONCESSION-NONE       VALUE 'NONE       '.
000460         88  SCN-CONCESSION-PCT        VALUE 'PERCENTAGE '.
000470         88  SCN-CONCESSION-DOLLAR     VALUE 'DOLLAR     '.
000480         88  SCN-CONCESSION-FREE-MOS   VALUE 'FREE-MONTHS'.
000490     05  SCN-CONCESSION-VALUE      PIC S9(03)V9(04).
000500     05  SCN-CONCESS-PCT-VIEW REDEFINES SCN-CONCESSION-VALUE
000510                               PIC S9(03)V9(04).
000520     05  SCN-CONCESS-DOL-VIEW REDEFINES SCN-CONCESSION-VALUE
000530                               PIC S9(03)V9(04).
000540     05  SCN-CONCESS-MOS-VIEW REDEFINES SCN-CONCESSION-VALUE
000550                               PIC S9(03)V9(04).
000560     05  FILLER                    PIC X(03).
