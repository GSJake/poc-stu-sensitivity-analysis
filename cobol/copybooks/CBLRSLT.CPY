000010******************************************************************
000020*                                                                *
000030*    CBLRSLT  --  SCENARIO RESULTS RECORD LAYOUT (OUTPUT)       *
000040*                                                                *
000050*    ONE ENTRY PER SCENARIO, WRITTEN BY CBLRSA01 AFTER THE       *
000060*    FLOORPLAN LOOP AND SUMMARY STATISTICS FOR THAT SCENARIO     *
000070*    HAVE BEEN COMPUTED.  READ BY NOTHING DOWNSTREAM TODAY -     *
000080*    THIS IS THE EXTRACT LEASING PICKS UP FOR THEIR OWN          *
000090*    SPREADSHEET.                                                *
000100*                                                                *
000110******************************************************************
000120*    CHANGE LOG                                                 *
000130*    ----------                                                 *
000140*    DATE      BY    TKT#    DESCRIPTION                        *
000150*    --------  ----  ------  ---------------------------------- *
000160*    03/11/86  AJL   RSA-001 ORIGINAL LAYOUT - TOTAL-ANNUAL-     *
000170*                            REVENUE ONLY.                       *
000180*    09/02/87  AJL   RSA-015 ADDED AVG-RENT-PER-UNIT AND         *
000190*                            REVENUE-PER-SQFT.                   *
000200*    06/19/89  DWK   RSA-023 ADDED WEIGHTED-AVG-RENT - NET       *
000210*                            EFFECTIVE RENT WEIGHTED BY UNIT      *
000220*                            COUNT, NOT A SIMPLE AVERAGE.         *
000230*    02/14/96  RGM   RSA-053 WIDENED TOTAL-ANNUAL-REVENUE FROM   *
000240*                            9(9)V99 TO S9(11)V99 - THE LARGER   *
000250*                            PORTFOLIO PROPERTIES OVERFLOWED.    *
000260******************************************************************
000270 01  RES-RESULTS-REC.
000280     05  RES-SCENARIO-ID           PIC X(08).
000290     05  RES-TOT-ANNUAL-REVENUE    PIC S9(11)V99.
000300     05  RES-AVG-RENT-PER-UNIT     PIC S9(07)V99.
000310     05  RES-REVENUE-PER-SQFT      PIC S9(07)V99.
000320     05  RES-WEIGHTED-AVG-RENT     PIC S9(07)V99.
000330     05  FILLER                    PIC X(10).
