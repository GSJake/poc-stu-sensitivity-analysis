000010******************************************************************
000020*                                                                *
000030*    CBLPROP  --  PROPERTY MASTER RECORD LAYOUT                 *
000040*                                                                *
000050*    INFORMATIONAL MASTER - ONE ENTRY PER STUDENT HOUSING        *
000060*    PROPERTY.  CBLRSA01 READS THIS FILE ONLY TO PUT THE         *
000070*    PROPERTY NAME ON THE ANALYSIS REPORT HEADING; IT IS NOT     *
000080*    A DRIVER OF THE CALCULATIONS.                               *
000090*                                                                *
000100******************************************************************
000110*    CHANGE LOG                                                 *
000120*    ----------                                                 *
000130*    DATE      BY    TKT#    DESCRIPTION                        *
000140*    --------  ----  ------  ---------------------------------- *
000150*    03/11/86  AJL   RSA-001 ORIGINAL LAYOUT.                    *
000160*    11/23/93  RGM   RSA-045 ADDED PRP-TOTAL-UNITS TO MATCH THE  *
000170*                            PROPERTY MASTER LAYOUT LEASING      *
000180*                            SENDS - NOT READ BY CBLRSA01.       *
000190*    08/30/99  CTH   RSA-069 Y2K REVIEW - NO DATE FIELDS IN THIS *
000200*                            RECORD.  NO CHANGE REQUIRED.        *
000210*    06/02/02  CTH   RSA-076 AUDIT CONFIRMED PRP-TOTAL-UNITS IS   *
000220*                            STILL NOT READ ANYWHERE IN          *
000230*                            CBLRSA01 - CORRECTED THE RSA-045     *
000240*                            ENTRY ABOVE, WHICH WRONGLY CLAIMED   *
000250*                            IT DROVE AN OCCUPANCY FOOTNOTE.      *
000260*                            NO SUCH FOOTNOTE EXISTS.  NO CHANGE  *
000270*                            TO THE RECORD ITSELF.                *
000280******************************************************************
000290 01  PRP-PROPERTY-REC.
000300     05  PRP-PROPERTY-ID           PIC X(08).
000310     05  PRP-PROPERTY-NAME         PIC X(30).
000320     05  PRP-ADDRESS               PIC X(40).
000330     05  PRP-TOTAL-UNITS           PIC 9(05).
000340     05  FILLER                    PIC X(05).
