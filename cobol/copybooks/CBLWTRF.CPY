000010******************************************************************
000020*                                                                *
000030*    CBLWTRF  --  WATERFALL STEP RECORD LAYOUT (OUTPUT)         *
000040*                                                                *
000050*    FIVE OF THESE PRINT PER COMPARISON SCENARIO - BASELINE,     *
000060*    BASE RENT ADJ, AMENITY RENT ADJ, CONCESSIONS, FINAL.        *
000070*    BUILT IN WORKING-STORAGE BY CBLRSA01 3000-PROCESS-WATER-    *
000080*    FALLS AND MOVED STRAIGHT TO THE WATERFALL-LINE PRINT        *
000090*    LAYOUT - THIS RECORD IS NOT WRITTEN TO A SEPARATE FILE.     *
000100*                                                                *
000110******************************************************************
000120*    CHANGE LOG                                                 *
000130*    ----------                                                 *
000140*    DATE      BY    TKT#    DESCRIPTION                        *
000150*    --------  ----  ------  ---------------------------------- *
000160*    11/23/93  RGM   RSA-046 ORIGINAL LAYOUT - WATERFALL ADDED   *
000170*                            TO THE ANALYSIS REPORT AT LEASING'S *
000180*                            REQUEST, TO SHOW WHERE A SCENARIO'S *
000190*                            REVENUE LIFT ACTUALLY CAME FROM.    *
000200*    02/14/96  RGM   RSA-054 WIDENED STEP-VALUE TO MATCH THE     *
000210*                            S9(11)V99 WIDTH OF RES-TOT-ANNUAL-  *
000220*                            REVENUE IN CBLRSLT.                 *
000230*    06/02/02  CTH   RSA-075 AUDIT FOUND THIS LAYOUT SITTING     *
000240*                            UNUSED - CBLRSA01 HAND-DECLARED ITS *
000250*                            OWN WTF-LABEL/WTF-VALUE/WTF-TYPE    *
000260*                            FIELDS INSTEAD OF COPYING IT.  THE  *
000270*                            WATERFALL-STEPS TABLE NOW COPIES    *
000280*                            THIS LAYOUT FOR EACH OF ITS FIVE    *
000290*                            OCCURRENCES - NO FIELD WIDTHS        *
000300*                            CHANGED.                            *
000310******************************************************************
000320     10  WTF-STEP-LABEL            PIC X(16).
000330     10  WTF-STEP-VALUE            PIC S9(11)V99.
000340     10  WTF-STEP-TYPE             PIC X(05).
000350         88  WTF-TYPE-BASE             VALUE 'BASE '.
000360         88  WTF-TYPE-DELTA            VALUE 'DELTA'.
000370         88  WTF-TYPE-FINAL            VALUE 'FINAL'.
000380     10  FILLER                    PIC X(04).
