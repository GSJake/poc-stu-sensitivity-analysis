000010******************************************************************
000020*                                                                *
000030*    CBLANLY  --  ANALYSIS CONTROL RECORD LAYOUT                *
000040*                                                                *
000050*    ONE CONTROL RECORD PER RUN OF CBLRSA01.  NAMES THE          *
000060*    PROPERTY THE RUN IS AGAINST AND THE OCCUPANCY RATE TO       *
000070*    USE WHEN ANNUALIZING REVENUE.                               *
000080*                                                                *
000090******************************************************************
000100*    CHANGE LOG                                                 *
000110*    ----------                                                 *
000120*    DATE      BY    TKT#    DESCRIPTION                        *
000130*    --------  ----  ------  ---------------------------------- *
000140*    03/11/86  AJL   RSA-001 ORIGINAL LAYOUT.                    *
000150*    09/02/87  AJL   RSA-013 ADDED ANL-OCCUPANCY-RATE - FIRST    *
000160*                            CUTS OF THE ANALYSIS ASSUMED A      *
000170*                            HARD-CODED 95% AND LEASING ASKED    *
000180*                            FOR IT TO BE AN INPUT.               *
000190*    06/19/89  DWK   RSA-022 DEFAULT-ON-BLANK LOGIC FOR          *
000200*                            OCCUPANCY-RATE MOVED TO CBLRSA01    *
000210*                            1100-LOAD-ANALYSIS (0.95 WHEN THE   *
000220*                            FIELD COMES IN AS ZERO).             *
000230*    08/30/99  CTH   RSA-068 Y2K REVIEW - NO DATE FIELDS IN THIS *
000240*                            RECORD.  NO CHANGE REQUIRED.        *
000250******************************************************************
000260 01  ANL-ANALYSIS-REC.
000270     05  ANL-ANALYSIS-ID           PIC X(08).
000280     05  ANL-PROPERTY-ID           PIC X(08).
000290     05  ANL-ANALYSIS-NAME         PIC X(40).
000300     05  ANL-OCCUPANCY-RATE        PIC 9(01)V9(04).
000310     05  FILLER                    PIC X(01).
