000010******************************************************************
000020*                                                                *
000030*    CBLFLRPL  --  FLOORPLAN MASTER RECORD LAYOUT                *
000040*                                                                *
000050*    ONE ENTRY PER FLOORPLAN CARRIED BY A PROPERTY.  THE         *
000060*    FLOORPLAN MASTER IS THE INPUT TO THE RENT SENSITIVITY       *
000070*    ANALYSIS BATCH (CBLRSA01) AND IS FILTERED BY PROPERTY-ID;   *
000080*    NO KEYED OR SORTED ORDER IS ASSUMED BY ANY PROGRAM THAT     *
000090*    COPIES THIS LAYOUT.                                        *
000100*                                                                *
000110******************************************************************
000120*    CHANGE LOG                                                 *
000130*    ----------                                                 *
000140*    DATE      BY    TKT#    DESCRIPTION                        *
000150*    --------  ----  ------  ---------------------------------- *
000160*    03/11/86  AJL   RSA-001 ORIGINAL LAYOUT - BASE RENT AND     *
000170*                            AMENITY RENT PER UNIT, SQUARE       *
000180*                            FOOTAGE AND UNIT COUNT ONLY.        *
000190*    09/02/87  AJL   RSA-014 ADDED FLOOR-LEVEL AND VIEW-TYPE -   *
000200*                            LEASING WANTS THEM ON THE DETAIL    *
000210*                            LINE OF THE ANALYSIS REPORT.        *
000220*    06/19/89  DWK   RSA-027 WIDENED FLOORPLAN-NAME FROM 14 TO   *
000230*                            20 - "GARDEN COURTYARD 2BR/2BA"     *
000240*                            WAS TRUNCATING.                     *
000250*    01/07/91  DWK   RSA-033 UNIT-TYPE NARROWED TO 6 - STUDIO,   *
000260*                            1BR, 2BR, 3BR, 4BR ARE THE ONLY     *
000270*                            VALUES LEASING USES.                *
000280*    11/23/93  RGM   RSA-041 ADDED FLR-COMBINED-KEY REDEFINES    *
000290*                            SO CBLRSA01 CAN COMPARE PROPERTY    *
000300*                            AND FLOORPLAN IN ONE MOVE WHEN IT   *
000310*                            BUILDS THE FLOORPLAN TABLE.         *
000320*    02/14/96  RGM   RSA-052 BASE-RENT AND AMENITY-RENT WIDENED  *
000330*                            FROM 9(4)V99 TO S9(5)V99 - NEW      *
000340*                            LUXURY PROPERTIES EXCEED $9,999.    *
000350*    08/30/99  CTH   RSA-066 Y2K REVIEW - NO DATE FIELDS IN THIS *
000360*                            RECORD.  NO CHANGE REQUIRED.        *
000370*    05/05/02  CTH   RSA-071 CONFIRMED FILLER PAD STILL LINES UP *
000380*                            WITH THE 92-BYTE LINE-SEQUENTIAL    *
000390*                            EXTRACT LEASING SENDS MONTHLY.      *
000395*    05/19/02  CTH   RSA-073 DROPPED THE RSA-041 FLR-COMBINED-   *
000396*                            KEY/FLR-KEY-FIELDS REDEFINES - AUDIT*
000397*                            FOUND CBLRSA01 NEVER READ EITHER    *
000398*                            VIEW, IT COMPARES FLR-PROPERTY-ID   *
000399*                            AND FLR-FLOORPLAN-ID DIRECTLY.      *
000400******************************************************************
000410 01  FLR-FLOORPLAN-REC.
000420     05  FLR-PROPERTY-ID           PIC X(08).
000430     05  FLR-FLOORPLAN-ID          PIC X(08).
000480     05  FLR-FLOORPLAN-NAME        PIC X(20).
000490     05  FLR-UNIT-TYPE             PIC X(06).
000500         88  FLR-UNIT-TYPE-STUDIO      VALUE 'STUDIO'.
000510         88  FLR-UNIT-TYPE-1BR         VALUE '1BR   '.
000520         88  FLR-UNIT-TYPE-2BR         VALUE '2BR   '.
000530         88  FLR-UNIT-TYPE-3BR         VALUE '3BR   '.
000540         88  FLR-UNIT-TYPE-4BR         VALUE '4BR   '.
000550     05  FLR-UNIT-COUNT            PIC 9(05).
000560     05  FLR-SQUARE-FOOTAGE        PIC 9(05).
000570     05  FLR-FLOOR-LEVEL           PIC X(08).
000580     05  FLR-VIEW-TYPE             PIC X(10).
000590     05  FLR-BASE-RENT             PIC S9(05)V99.
000600     05  FLR-AMENITY-RENT          PIC S9(05)V99.
000610     05  FILLER                    PIC X(08).
