000010       IDENTIFICATION DIVISION.
000020       PROGRAM-ID.          CBLRSA01.
000030       AUTHOR.              A. J. LINDQUIST.
000040       INSTALLATION.        CAMPUS HOUSING SYSTEMS - DATA PROCESSING.
000050       DATE-WRITTEN.        03/11/86.
000060       DATE-COMPILED.       05/05/02.
000070       SECURITY.            COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000080      *
000090      ******************************************************************
000100      *                                                                *
000110      *   CBLRSA01  --  STUDENT HOUSING RENT SENSITIVITY ANALYSIS      *
000120      *                                                                *
000130      *   READS ONE ANALYSIS CONTROL RECORD, THE OWNING PROPERTY'S     *
000140      *   FLOORPLANS, AND THE SCENARIOS DEFINED FOR THE ANALYSIS.      *
000150      *   FOR EACH SCENARIO IT APPLIES THE SCENARIO'S BASE-RENT AND    *
000160      *   AMENITY-RENT ADJUSTMENTS AND CONCESSION POLICY TO EVERY      *
000170      *   FLOORPLAN, ROLLS UP PROPERTY-LEVEL REVENUE METRICS AT THE    *
000180      *   ANALYSIS OCCUPANCY RATE, AND WRITES ONE RESULTS RECORD PER   *
000190      *   SCENARIO.  IT THEN BUILDS A FIVE-STEP REVENUE WATERFALL FOR  *
000200      *   EACH NON-BASELINE SCENARIO AGAINST THE BASELINE SCENARIO.    *
000210      *   THE FIRST SCENARIO LOADED FOR THE ANALYSIS IS TREATED AS     *
000220      *   THE BASELINE - LEASING ALWAYS LISTS THE BASELINE FIRST ON    *
000230      *   THE SCENARIO INPUT FILE.                                    *
000240      *                                                                *
000250      ******************************************************************
000260      *   CHANGE LOG                                                  *
000270      *   ----------                                                  *
000280      *   DATE      BY    TKT#    DESCRIPTION                         *
000290      *   --------  ----  ------  ----------------------------------  *
000300      *   03/11/86  AJL   RSA-001 ORIGINAL PROGRAM.  ONE SCENARIO,     *
000310      *                           NO CONCESSIONS, NO WATERFALL.       *
000320      *   09/02/87  AJL   RSA-011 SCENARIOS NOW LOADED FROM A TABLE -  *
000330      *                           PROGRAM USED TO HANDLE ONE SCENARIO  *
000340      *                           PER RUN.  ADDED THE PCT-ADJ FIELDS.  *
000350      *   06/19/89  DWK   RSA-025 ADDED CONCESSION HANDLING (2400-     *
000360      *                           APPLY-CONCESSION).  PERCENTAGE,      *
000370      *                           DOLLAR, AND FREE-MONTHS SUPPORTED.   *
000380      *   01/07/91  DWK   RSA-035 ADDED DIVIDE-BY-ZERO GUARDS IN       *
000390      *                           2900-CALC-SUMMARY - EMPTY FLOORPLAN  *
000400      *                           SET WAS ABENDING WITH A SIZE ERROR.  *
000410      *   11/23/93  RGM   RSA-047 ADDED THE REVENUE WATERFALL SECTION  *
000420      *                           (3000-PROCESS-WATERFALLS AND THE     *
000430      *                           5000 REPORT PARAGRAPHS) - LEASING    *
000440      *                           WANTED TO SEE WHERE A COMPARISON     *
000450      *                           SCENARIO'S LIFT CAME FROM.           *
000460      *   11/30/93  RGM   RSA-048 WATERFALL DELTAS ARE NOW COMPUTED    *
000470      *                           OFF THE ROUNDED PER-RUN REVENUE, NOT *
000480      *                           THE UNROUNDED ACCUMULATOR - DELTAS   *
000490      *                           MUST FOOT TO THE ROUNDED FINAL.      *
000500      *   02/14/96  RGM   RSA-055 WIDENED THE REVENUE ACCUMULATORS -   *
000510      *                           SEE CBLRSLT AND CBLWTRF CHANGE LOGS. *
000520      *   08/30/99  CTH   RSA-070 Y2K REVIEW - PROGRAM CARRIES NO      *
000530      *                           DATE FIELDS OF ITS OWN.  DATE-       *
000540      *                           COMPILED ABOVE IS THE ONLY DATE      *
000550      *                           LITERAL IN THE SOURCE.  NO CHANGE.   *
000560      *   05/05/02  CTH   RSA-072 ADDED UPSI-0 SKIP-WATERFALL SWITCH - *
000570      *                           OPERATIONS WANTED A FAST RUN OPTION  *
000580      *                           FOR THE MONTHLY SCENARIO REFRESH.    *
000590      *   05/19/02  CTH   RSA-073 VALID-UNIT-TYPE-CHARS DID NOT ALLOW   *
000600      *                           SPACE, SO EVERY FLOORPLAN-ID SHORTER *
000610      *                           THAN 8 CHARACTERS WAS BEING REJECTED *
000620      *                           TO THE EXCEPTION REPORT.  ADDED      *
000630      *                           SPACE TO THE CLASS.  ALSO CORRECTED  *
000640      *                           THE RESULTS-OUT RECORD LENGTH (WAS   *
000650      *                           48, SHOULD BE 58) AND MOVED THE      *
000660      *                           SKIP-WATERFALL SWITCH AND THE REJECT *
000670      *                           COUNT TO THE 77 LEVEL.               *
000680      *   06/02/02  CTH   RSA-074 AUDIT FOUND "WS-" AND "RPT-" TACKED   *
000690      *                           ONTO EVERY WORKING-STORAGE AND PRINT *
000700      *                           FIELD - NOT HOW THIS SHOP NAMES DATA. *
000710      *                           RENAMED EVERYTHING BACK TO THE HOUSE  *
000720      *                           STYLE - C- FOR COUNTERS, BARE NAMES   *
000730      *                           FOR SWITCHES AND GROUPS, O- FOR PRINT *
000740      *                           FIELDS, TBL-/ACT-/TMP-/HOLD- TAGS     *
000750      *                           WHERE A FIELD IS CARRIED IN MORE THAN *
000760      *                           ONE WORK AREA.  NO LOGIC CHANGED.     *
000770      *   06/02/02  CTH   RSA-075 AUDIT FOUND CBLWTRF WAS NEVER COPIED  *
000780      *                           ANYWHERE - THE WATERFALL-STEPS TABLE  *
000790      *                           HAD ITS OWN HAND-DECLARED WTF-LABEL/  *
000800      *                           WTF-VALUE/WTF-TYPE FIELDS INSTEAD.    *
000810      *                           WATERFALL-STEPS NOW COPIES CBLWTRF    *
000820      *                           FOR EACH OF ITS FIVE OCCURRENCES -    *
000830      *                           FIELDS RENAMED TO MATCH THE COPYBOOK  *
000840      *                           (WTF-STEP-LABEL/VALUE/TYPE).  NO      *
000850      *                           WIDTHS OR LOGIC CHANGED.              *
000860      ******************************************************************
000870      *
000880       ENVIRONMENT DIVISION.
000890      *
000900       CONFIGURATION SECTION.
000910      *
000920       SOURCE-COMPUTER.     IBM-370.
000930       OBJECT-COMPUTER.     IBM-370.
000940       SPECIAL-NAMES.
000950           C01 IS TOP-OF-FORM
000960           CLASS VALID-UNIT-TYPE-CHARS IS 'A' THRU 'Z', '0' THRU '9',
000970               SPACE
000980           UPSI-0 IS SKIP-WATERFALL-SW.
000990      *
001000       INPUT-OUTPUT SECTION.
001010       FILE-CONTROL.
001020      *
001030           SELECT ANALYSIS-MASTER
001040               ASSIGN TO ANALYSIS
001050               ORGANIZATION IS LINE SEQUENTIAL.
001060      *
001070           SELECT PROPERTY-MASTER
001080               ASSIGN TO PROPRTY
001090               ORGANIZATION IS LINE SEQUENTIAL.
001100      *
001110           SELECT SCENARIO-MASTER
001120               ASSIGN TO SCENARIO
001130               ORGANIZATION IS LINE SEQUENTIAL.
001140      *
001150           SELECT FLOORPLAN-MASTER
001160               ASSIGN TO FLRPLAN
001170               ORGANIZATION IS LINE SEQUENTIAL.
001180      *
001190           SELECT RESULTS-OUT
001200               ASSIGN TO RESULTS
001210               ORGANIZATION IS LINE SEQUENTIAL.
001220      *
001230           SELECT PRTOUT
001240               ASSIGN TO RPTOUT
001250               ORGANIZATION IS LINE SEQUENTIAL.
001260      *
001270           SELECT PRTOUTERR
001280               ASSIGN TO RPTERR
001290               ORGANIZATION IS LINE SEQUENTIAL.
001300      *
001310       DATA DIVISION.
001320       FILE SECTION.
001330      *
001340       FD  ANALYSIS-MASTER
001350           LABEL RECORD IS STANDARD
001360           RECORD CONTAINS 62 CHARACTERS
001370           DATA RECORD IS ANL-ANALYSIS-REC.
001380           COPY CBLANLY.
001390      *
001400       FD  PROPERTY-MASTER
001410           LABEL RECORD IS STANDARD
001420           RECORD CONTAINS 88 CHARACTERS
001430           DATA RECORD IS PRP-PROPERTY-REC.
001440           COPY CBLPROP.
001450      *
001460       FD  SCENARIO-MASTER
001470           LABEL RECORD IS STANDARD
001480           RECORD CONTAINS 91 CHARACTERS
001490           DATA RECORD IS SCN-SCENARIO-REC.
001500           COPY CBLSCNR.
001510      *
001520       FD  FLOORPLAN-MASTER
001530           LABEL RECORD IS STANDARD
001540           RECORD CONTAINS 92 CHARACTERS
001550           DATA RECORD IS FLR-FLOORPLAN-REC.
001560           COPY CBLFLRPL.
001570      *
001580       FD  RESULTS-OUT
001590           LABEL RECORD IS STANDARD
001600           RECORD CONTAINS 58 CHARACTERS
001610           DATA RECORD IS RES-RESULTS-REC.
001620           COPY CBLRSLT.
001630      *
001640       FD  PRTOUT
001650           LABEL RECORD IS OMITTED
001660           RECORD CONTAINS 132 CHARACTERS
001670           LINAGE IS 60 WITH FOOTING AT 55
001680           DATA RECORD IS PRTLINE.
001690      *
001700       01  PRTLINE                       PIC X(132).
001710      *
001720       FD  PRTOUTERR
001730           LABEL RECORD IS OMITTED
001740           RECORD CONTAINS 132 CHARACTERS
001750           LINAGE IS 60 WITH FOOTING AT 55
001760           DATA RECORD IS PRTLINEERR.
001770      *
001780       01  PRTLINEERR                    PIC X(132).
001790      *
001800       WORKING-STORAGE SECTION.
001810      *
001820      *    ==== STANDALONE SWITCH AND COUNTER - KEPT AT THE 77     ====
001830      *    ==== LEVEL SINCE NEITHER BELONGS TO A GROUP - THE UPSI  ====
001840      *    ==== SWITCH IS AN OPERATOR-SET ITEM AND THE REJECT      ====
001850      *    ==== COUNT IS READ BY 8000-CLOSING ALONE.               ====
001860      *
001870       77  SKIP-WATERFALL-SW          PIC X          VALUE '0'.
001880       77  C-REJECT-CTR                PIC 9(04) COMP VALUE ZERO.
001890      *
001900      *    ==== FILE SWITCHES AND CONTROL COUNTERS ====
001910      *
001920       01  SWITCHES.
001930           05  MORE-ANALYSIS          PIC XXX        VALUE 'YES'.
001940           05  MORE-PROPERTY          PIC XXX        VALUE 'YES'.
001950           05  MORE-SCENARIO          PIC XXX        VALUE 'YES'.
001960           05  MORE-FLOORPLAN         PIC XXX        VALUE 'YES'.
001970           05  PROPERTY-FOUND-SW      PIC XXX        VALUE 'NO '.
001980           05  PRINT-DETAIL-SW        PIC XXX        VALUE 'YES'.
001990           05  ERR-SWITCH             PIC XXX        VALUE 'NO '.
002000           05  FILLER                    PIC X(04).
002010      *
002020       01  COUNTERS COMP.
002030           05  C-SCN-COUNT              PIC 9(04)      VALUE ZERO.
002040           05  C-FLR-COUNT              PIC 9(04)      VALUE ZERO.
002050           05  C-SCN-IDX                PIC 9(04)      VALUE ZERO.
002060           05  C-FLR-IDX                PIC 9(04)      VALUE ZERO.
002070           05  C-CMP-IDX                PIC 9(04)      VALUE ZERO.
002080           05  C-WTF-IDX                PIC 9(04)      VALUE ZERO.
002090           05  C-BASELINE-IDX           PIC 9(04)      VALUE 1.
002100           05  C-PCTR                   PIC 9(02)      VALUE ZERO.
002110           05  C-ERR-PCTR               PIC 9(02)      VALUE ZERO.
002120           05  FILLER                    PIC X(04).
002130      *
002140      *    ==== SCENARIO TABLE - LOADED AT INIT, ONE ENTRY PER  ====
002150      *    ==== SCENARIO DEFINED FOR THE CURRENT ANALYSIS-ID    ====
002160      *
002170       01  SCENARIO-TABLE.
002180           05  SCN-ENTRY OCCURS 20 TIMES.
002190               10  TBL-SCN-ID        PIC X(08).
002200               10  TBL-SCN-NAME      PIC X(30).
002210               10  TBL-BASE-PCT      PIC S9(01)V9(04).
002220               10  TBL-BASE-DOL      PIC S9(05)V99.
002230               10  TBL-AMEN-PCT      PIC S9(01)V9(04).
002240               10  TBL-AMEN-DOL      PIC S9(05)V99.
002250               10  TBL-CONCESS-TYPE  PIC X(11).
002260               10  TBL-CONCESS-VAL   PIC S9(03)V9(04).
002270               10  FILLER            PIC X(02).
002280      *
002290      *    ==== FLOORPLAN TABLE - LOADED AT INIT, FILTERED TO    ====
002300      *    ==== THE ANALYSIS'S PROPERTY-ID                       ====
002310      *
002320       01  FLOORPLAN-TABLE.
002330           05  FLR-ENTRY OCCURS 200 TIMES.
002340               10  TBL-FLR-NAME      PIC X(20).
002350               10  TBL-UNIT-TYPE     PIC X(06).
002360               10  TBL-UNIT-COUNT    PIC 9(05) COMP.
002370               10  TBL-SQFT          PIC 9(05) COMP.
002380               10  TBL-BASE-RENT     PIC S9(05)V99.
002390               10  TBL-AMEN-RENT     PIC S9(05)V99.
002400               10  FILLER            PIC X(04).
002410      *
002420      *    ==== ANALYSIS CONTROL VALUES, HELD FOR THE WHOLE RUN  ====
002430      *
002440       01  ANALYSIS-HOLD.
002450           05  HOLD-ANL-NAME           PIC X(40).
002460           05  HOLD-OCCUPANCY-RATE     PIC 9(01)V9(04).
002470           05  HOLD-PROPERTY-NAME      PIC X(30).
002480           05  FILLER                    PIC X(04).
002490      *
002500      *    ==== THE "ACTIVE" SCENARIO - WHICHEVER SCENARIO THE   ====
002510      *    ==== CALCULATOR PARAGRAPHS ARE CURRENTLY RUNNING.     ====
002520      *    ==== 2000-CALC-SCENARIO-RUN ONLY EVER LOOKS HERE - IT ====
002530      *    ==== DOES NOT KNOW IF IT IS RUNNING THE REAL SCENARIO ====
002540      *    ==== OR A WATERFALL TEMP SCENARIO.                    ====
002550      *
002560       01  ACTIVE-SCENARIO.
002570           05  ACT-BASE-PCT           PIC S9(01)V9(04).
002580           05  ACT-BASE-DOL           PIC S9(05)V99.
002590           05  ACT-AMEN-PCT           PIC S9(01)V9(04).
002600           05  ACT-AMEN-DOL           PIC S9(05)V99.
002610           05  ACT-CONCESS-TYPE       PIC X(11).
002620           05  ACT-CONCESS-VAL        PIC S9(03)V9(04).
002630           05  FILLER                    PIC X(04).
002640      *
002650      *    ==== TEMP SCENARIO BUILT UP STEP BY STEP IN THE        ====
002660      *    ==== WATERFALL - STARTS AS THE BASELINE, THEN HAS THE  ====
002670      *    ==== COMPARISON SCENARIO'S ADJUSTMENTS SUBSTITUTED IN  ====
002680      *    ==== ONE GROUP AT A TIME.                              ====
002690      *
002700       01  TEMP-SCENARIO.
002710           05  TMP-BASE-PCT           PIC S9(01)V9(04).
002720           05  TMP-BASE-DOL           PIC S9(05)V99.
002730           05  TMP-AMEN-PCT           PIC S9(01)V9(04).
002740           05  TMP-AMEN-DOL           PIC S9(05)V99.
002750           05  TMP-CONCESS-TYPE       PIC X(11).
002760           05  TMP-CONCESS-VAL        PIC S9(03)V9(04).
002770           05  FILLER                    PIC X(04).
002780      *
002790      *    ==== PER-FLOORPLAN WORK FIELDS - 2100-CALC-ONE-        ====
002800      *    ==== FLOORPLAN CARRIES FOUR DECIMAL PLACES SO THE      ====
002810      *    ==== ROUNDING HAPPENS ONLY ONCE, IN 2900-CALC-SUMMARY. ====
002820      *
002830       01  FLOORPLAN-CALC-AREA.
002840           05  ADJ-BASE-RENT          PIC S9(07)V9999.
002850           05  ADJ-AMENITY-RENT       PIC S9(07)V9999.
002860           05  GROSS-RENT             PIC S9(07)V9999.
002870           05  NET-RENT               PIC S9(07)V9999.
002880           05  FLR-ANNUAL-REV         PIC S9(11)V9999.
002890           05  FILLER                    PIC X(04).
002900      *
002910      *    ==== SCENARIO-RUN ACCUMULATORS - RESET AT THE TOP OF   ====
002920      *    ==== 2000-CALC-SCENARIO-RUN, FILLED BY THE FLOORPLAN   ====
002930      *    ==== LOOP, CONSUMED BY 2900-CALC-SUMMARY.              ====
002940      *
002950       01  SCENARIO-ACCUM.
002960           05  C-TOT-REVENUE       PIC S9(11)V9999 VALUE ZERO.
002970           05  C-TOT-UNITS         PIC 9(09) COMP  VALUE ZERO.
002980           05  C-TOT-SQFT          PIC 9(09) COMP  VALUE ZERO.
002990           05  C-WTD-RENT-SUM      PIC S9(11)V9999 VALUE ZERO.
003000           05  FILLER                    PIC X(04).
003010      *
003020      *    ==== THE FOUR SUMMARY METRICS, ROUNDED TO CENTS -      ====
003030      *    ==== THESE ARE WHAT GETS WRITTEN TO RESULTS-OUT AND    ====
003040      *    ==== WHAT THE WATERFALL COMPARES SCENARIO TO SCENARIO. ====
003050      *
003060       01  RESULT-AREA.
003070           05  R-TOT-REVENUE        PIC S9(11)V99   VALUE ZERO.
003080           05  R-AVG-RENT           PIC S9(07)V99   VALUE ZERO.
003090           05  R-REV-PER-SQFT       PIC S9(07)V99   VALUE ZERO.
003100           05  R-WTD-AVG-RENT       PIC S9(07)V99   VALUE ZERO.
003110           05  FILLER                    PIC X(04).
003120      *
003130      *    ==== WATERFALL WORK AREA ====
003140      *
003150       01  WATERFALL-REVS.
003160           05  WTF-BASELINE-REV       PIC S9(11)V99   VALUE ZERO.
003170           05  WTF-STEP2-REV          PIC S9(11)V99   VALUE ZERO.
003180           05  WTF-STEP3-REV          PIC S9(11)V99   VALUE ZERO.
003190           05  WTF-COMPARE-REV        PIC S9(11)V99   VALUE ZERO.
003200           05  FILLER                    PIC X(04).
003210      *
003220       01  WATERFALL-STEPS.
003230           05  WTF-STEP OCCURS 5 TIMES.
003240               COPY CBLWTRF.
003250      *
003260      *    ==== SYSTEM DATE FOR THE REPORT HEADING ====
003270      *
003280       01  SYS-DATE.
003290           05  I-YEAR               PIC 9(04).
003300           05  I-MONTH              PIC 99.
003310           05  I-DAY                PIC 99.
003320           05  FILLER                    PIC X(04).
003330      *
003340      *    ==== PRINT LINE LAYOUTS ====
003350      *
003360       01  COMPANY-TITLE.
003370           05  FILLER                    PIC X(06)  VALUE 'DATE:'.
003380           05  O-MONTH               PIC 99.
003390           05  FILLER                    PIC X      VALUE '/'.
003400           05  O-DAY                 PIC 99.
003410           05  FILLER                    PIC X      VALUE '/'.
003420           05  O-YEAR                PIC 9(04).
003430           05  FILLER                    PIC X(30)  VALUE SPACES.
003440           05  FILLER                    PIC X(34)
003450               VALUE 'RENT SENSITIVITY ANALYSIS REPORT'.
003460           05  FILLER                    PIC X(34)  VALUE SPACES.
003470           05  FILLER                    PIC X(06)  VALUE 'PAGE: '.
003480           05  O-PCTR                PIC Z9.
003490      *
003500       01  DIVISION-TITLE.
003510           05  FILLER                    PIC X(08)  VALUE 'CBLRSA01'.
003520           05  FILLER                    PIC X(46)  VALUE SPACES.
003530           05  FILLER                    PIC X(24)
003540               VALUE 'CAMPUS HOUSING DIVISION'.
003550           05  FILLER                    PIC X(54)  VALUE SPACES.
003560      *
003570       01  ANALYSIS-HEADING-LINE.
003580           05  FILLER                    PIC X(09)  VALUE 'ANALYSIS:'.
003590           05  O-ANALYSIS-NAME       PIC X(40).
003600           05  FILLER                    PIC X(02)  VALUE SPACES.
003610           05  FILLER                    PIC X(10)  VALUE 'PROPERTY: '.
003620           05  O-PROPERTY-NAME       PIC X(30).
003630           05  FILLER                    PIC X(02)  VALUE SPACES.
003640           05  FILLER                    PIC X(11)  VALUE 'OCCUPANCY: '.
003650           05  O-OCCUPANCY           PIC ZZ9.99.
003660           05  FILLER                    PIC X(17)  VALUE SPACES.
003670      *
003680       01  SCENARIO-TITLE-LINE.
003690           05  FILLER                    PIC X(10)  VALUE 'SCENARIO: '.
003700           05  O-SCENARIO-NAME       PIC X(30).
003710           05  FILLER                    PIC X(92)  VALUE SPACES.
003720      *
003730       01  DETAIL-COLUMN-HEADING.
003740           05  FILLER                    PIC X(03)  VALUE SPACES.
003750           05  FILLER                    PIC X(16)  VALUE 'FLOORPLAN'.
003760           05  FILLER                    PIC X(09)  VALUE 'UNIT TYPE'.
003770           05  FILLER                    PIC X(05)  VALUE SPACES.
003780           05  FILLER                    PIC X(05)  VALUE 'UNITS'.
003790           05  FILLER                    PIC X(07)  VALUE SPACES.
003800           05  FILLER                PIC X(19) VALUE 'NET EFFECTIVE RENT'.
003810           05  FILLER                    PIC X(03)  VALUE SPACES.
003820           05  FILLER                PIC X(14) VALUE 'ANNUAL REVENUE'.
003830           05  FILLER                    PIC X(51)  VALUE SPACES.
003840      *
003850       01  DETAIL-LINE.
003860           05  FILLER                    PIC X(03)  VALUE SPACES.
003870           05  O-FLR-NAME            PIC X(20).
003880           05  FILLER                    PIC X(02)  VALUE SPACES.
003890           05  O-UNIT-TYPE           PIC X(06).
003900           05  FILLER                    PIC X(06)  VALUE SPACES.
003910           05  O-UNIT-COUNT          PIC ZZ,ZZ9.
003920           05  FILLER                    PIC X(05)  VALUE SPACES.
003930           05  O-NET-RENT            PIC $$,$$$.99.
003940           05  FILLER                    PIC X(07)  VALUE SPACES.
003950           05  O-ANNUAL-REV          PIC $$,$$$,$$$,$$9.99.
003960           05  FILLER                    PIC X(28)  VALUE SPACES.
003970      *
003980       01  SUMMARY-LINE.
003990           05  FILLER                    PIC X(03)  VALUE SPACES.
004000           05  O-METRIC-LABEL        PIC X(24).
004010           05  FILLER                    PIC X(03)  VALUE SPACES.
004020           05  O-METRIC-VALUE        PIC $$,$$$,$$$,$$9.99.
004030           05  FILLER                    PIC X(81)  VALUE SPACES.
004040      *
004050       01  SCENARIO-TRAILER-LINE.
004060           05  FILLER                    PIC X(22)
004070               VALUE 'SCENARIOS PROCESSED: '.
004080           05  O-SCN-COUNT           PIC ZZ9.
004090           05  FILLER                    PIC X(107) VALUE SPACES.
004100      *
004110       01  WATERFALL-TITLE-LINE.
004120           05  FILLER                    PIC X(11)  VALUE 'WATERFALL: '.
004130           05  O-WTF-SCN-NAME        PIC X(30).
004140           05  FILLER                    PIC X(08)  VALUE ' VS BASE'.
004150           05  FILLER                    PIC X(83)  VALUE SPACES.
004160      *
004170       01  WATERFALL-COLUMN-HEADING.
004180           05  FILLER                    PIC X(03)  VALUE SPACES.
004190           05  FILLER                    PIC X(16)  VALUE 'STEP'.
004200           05  FILLER                    PIC X(10)  VALUE SPACES.
004210           05  FILLER                    PIC X(06)  VALUE 'AMOUNT'.
004220           05  FILLER                    PIC X(12)  VALUE SPACES.
004230           05  FILLER                    PIC X(04)  VALUE 'TYPE'.
004240           05  FILLER                    PIC X(81)  VALUE SPACES.
004250      *
004260       01  WATERFALL-LINE.
004270           05  FILLER                    PIC X(03)  VALUE SPACES.
004280           05  O-WTF-LABEL           PIC X(16).
004290           05  FILLER                    PIC X(10)  VALUE SPACES.
004300           05  O-WTF-VALUE           PIC $$,$$$,$$9.99+.
004310           05  FILLER                    PIC X(10)  VALUE SPACES.
004320           05  O-WTF-TYPE            PIC X(05).
004330           05  FILLER                    PIC X(80)  VALUE SPACES.
004340      *
004350       01  BLANK-LINE.
004360           05  FILLER                    PIC X(132) VALUE SPACES.
004370      *
004380      *    ==== EXCEPTION REPORT PRINT LINES - FLOORPLAN RECORDS   ====
004390      *    ==== THAT FAIL 1420-VALIDATE-FLOORPLAN ARE LISTED HERE  ====
004400      *    ==== INSTEAD OF BEING LOADED INTO FLOORPLAN-TABLE.   ====
004410      *
004420       01  ERR-MSG-AREA.
004430           05  ERR-MSG                PIC X(40).
004440           05  FILLER                    PIC X(04).
004450      *
004460       01  ERROR-TITLE-LINE.
004470           05  FILLER                    PIC X(06)  VALUE 'DATE:'.
004480           05  O-ERR-MONTH              PIC 99.
004490           05  FILLER                    PIC X      VALUE '/'.
004500           05  O-ERR-DAY                PIC 99.
004510           05  FILLER                    PIC X      VALUE '/'.
004520           05  O-ERR-YEAR               PIC 9(04).
004530           05  FILLER                    PIC X(25)  VALUE SPACES.
004540           05  FILLER                    PIC X(39)
004550               VALUE 'FLOORPLAN EXCEPTION REPORT - CBLRSA01'.
004560           05  FILLER                    PIC X(34)  VALUE SPACES.
004570           05  FILLER                    PIC X(06)  VALUE 'PAGE: '.
004580           05  O-ERR-PCTR               PIC Z9.
004590      *
004600       01  ERROR-COLUMN-HEADING.
004610           05  FILLER                    PIC X(03)  VALUE SPACES.
004620           05  FILLER                    PIC X(09)  VALUE 'PROPERTY'.
004630           05  FILLER                    PIC X(03)  VALUE SPACES.
004640           05  FILLER                    PIC X(10)  VALUE 'FLOORPLAN'.
004650           05  FILLER                    PIC X(23)  VALUE SPACES.
004660           05  FILLER                    PIC X(06)  VALUE 'REASON'.
004670           05  FILLER                    PIC X(78)  VALUE SPACES.
004680      *
004690       01  ERROR-LINE.
004700           05  FILLER                    PIC X(03)  VALUE SPACES.
004710           05  O-ERR-PROPERTY-ID        PIC X(08).
004720           05  FILLER                    PIC X(04)  VALUE SPACES.
004730           05  O-ERR-FLOORPLAN-ID       PIC X(08).
004740           05  FILLER                    PIC X(04)  VALUE SPACES.
004750           05  O-ERR-REASON             PIC X(40).
004760           05  FILLER                    PIC X(65)  VALUE SPACES.
004770      *
004780       01  ERROR-TRAILER-LINE.
004790           05  FILLER                    PIC X(20)
004800               VALUE 'FLOORPLANS REJECTED:'.
004810           05  O-ERR-REJECT-COUNT       PIC ZZZ9.
004820           05  FILLER                    PIC X(108) VALUE SPACES.
004830      *
004840       PROCEDURE DIVISION.
004850      *
004860       0000-CBLRSA01.
004870      *
004880           PERFORM 1000-INIT.
004890           PERFORM 2000-PROCESS-SCENARIOS.
004900           IF SKIP-WATERFALL-SW NOT EQUAL TO '1'
004910               PERFORM 3000-PROCESS-WATERFALLS
004920           END-IF.
004930           PERFORM 8000-CLOSING.
004940           STOP RUN.
004950      *
004960      *    ---------------------------------------------------------
004970      *    INIT - OPEN FILES, LOAD THE CONTROL RECORD, THE PROPERTY,
004980      *    THE SCENARIO TABLE AND THE FLOORPLAN TABLE, AND PRINT THE
004990      *    FIRST REPORT HEADING.
005000      *    ---------------------------------------------------------
005010      *
005020       1000-INIT.
005030      *
005040      *    STAMP TODAY'S DATE ONTO BOTH REPORT HEADINGS - THE GOOD
005050      *    REPORT AND THE EXCEPTION REPORT EACH CARRY THEIR OWN COPY
005060      *    OF MONTH/DAY/YEAR SINCE THEY PRINT ON SEPARATE DEVICES.
005070      *
005080           MOVE FUNCTION CURRENT-DATE TO SYS-DATE.
005090           MOVE I-MONTH TO O-MONTH.
005100           MOVE I-DAY   TO O-DAY.
005110           MOVE I-YEAR  TO O-YEAR.
005120      *
005130      *    FOUR INPUT FILES, TWO PRINT FILES.  ANALYSIS-MASTER DRIVES
005140      *    THE RUN - ONE CONTROL RECORD PICKS THE PROPERTY AND PULLS
005150      *    IN ONLY THAT PROPERTY'S SCENARIOS AND FLOORPLANS BELOW.
005160      *
005170           OPEN INPUT  ANALYSIS-MASTER.
005180           OPEN INPUT  PROPERTY-MASTER.
005190           OPEN INPUT  SCENARIO-MASTER.
005200           OPEN INPUT  FLOORPLAN-MASTER.
005210           OPEN OUTPUT RESULTS-OUT.
005220           OPEN OUTPUT PRTOUT.
005230           OPEN OUTPUT PRTOUTERR.
005240      *
005250           MOVE I-MONTH TO O-ERR-MONTH.
005260           MOVE I-DAY   TO O-ERR-DAY.
005270           MOVE I-YEAR  TO O-ERR-YEAR.
005280      *
005290           PERFORM 9100-ERR-HEADING.
005300           PERFORM 1100-LOAD-ANALYSIS.
005310           PERFORM 1200-LOAD-PROPERTY.
005320           PERFORM 1300-LOAD-SCENARIOS.
005330           PERFORM 1400-LOAD-FLOORPLANS.
005340      *
005350           PERFORM 9900-HEADING.
005360      *
005370       1100-LOAD-ANALYSIS.
005380      *
005390           PERFORM 9030-READ-ANALYSIS.
005400      *
005410      *    HOLD-ANL-NAME AND HOLD-PROPERTY-NAME LIVE IN WORKING-
005420      *    STORAGE, NOT ON THE ANALYSIS OR PROPERTY RECORD, BECAUSE
005430      *    9900-HEADING NEEDS THEM ON EVERY PAGE BREAK AND THE INPUT
005440      *    RECORD IS LONG GONE BY THEN.
005450      *
005460           MOVE ANL-ANALYSIS-NAME TO HOLD-ANL-NAME.
005470           MOVE ANL-OCCUPANCY-RATE TO HOLD-OCCUPANCY-RATE.
005480      *    A ZERO OCCUPANCY RATE MEANS THE ANALYSIS RECORD LEFT IT
005490      *    BLANK - DEFAULT TO 95% RATHER THAN LET EVERY REVENUE
005500      *    FIGURE IN THE RUN COME OUT ZERO.
005510      *
005520           IF HOLD-OCCUPANCY-RATE = ZERO
005530               MOVE .95 TO HOLD-OCCUPANCY-RATE
005540           END-IF.
005550      *
005560       1200-LOAD-PROPERTY.
005570      *
005580           PERFORM 9040-READ-PROPERTY.
005590      *    PROPERTY-MASTER IS NOT KEYED TO THE ANALYSIS RECORD'S
005600      *    PROPERTY-ID, SO THIS IS A SEQUENTIAL SCAN - FINE FOR THE
005610      *    HANDFUL OF PROPERTIES THIS SHOP OWNS.
005620      *
005630           PERFORM 1210-FIND-PROPERTY
005640               UNTIL PROPERTY-FOUND-SW = 'YES' OR
005650                     MORE-PROPERTY = 'NO '.
005660      *
005670       1210-FIND-PROPERTY.
005680      *
005690           IF PRP-PROPERTY-ID = ANL-PROPERTY-ID
005700               MOVE PRP-PROPERTY-NAME TO HOLD-PROPERTY-NAME
005710               MOVE 'YES' TO PROPERTY-FOUND-SW
005720           ELSE
005730               PERFORM 9040-READ-PROPERTY
005740           END-IF.
005750      *
005760       1300-LOAD-SCENARIOS.
005770      *
005780           PERFORM 9020-READ-SCENARIO.
005790           PERFORM 1310-LOAD-ONE-SCENARIO
005800               UNTIL MORE-SCENARIO = 'NO '.
005810      *
005820       1310-LOAD-ONE-SCENARIO.
005830      *
005840           IF SCN-ANALYSIS-ID = ANL-ANALYSIS-ID
005850      *    ONLY SCENARIOS WHOSE SCN-ANALYSIS-ID MATCHES THE CURRENT
005860      *    ANALYSIS ARE KEPT - THE SCENARIO MASTER CARRIES SCENARIOS
005870      *    FOR EVERY ANALYSIS EVER RUN, NOT JUST THIS ONE.
005880      *
005890               ADD 1 TO C-SCN-COUNT
005900               MOVE SCN-SCENARIO-ID      TO TBL-SCN-ID(C-SCN-COUNT)
005910               MOVE SCN-SCENARIO-NAME    TO TBL-SCN-NAME(C-SCN-COUNT)
005920               MOVE SCN-BASE-RENT-PCT-ADJ
005930                                         TO TBL-BASE-PCT(C-SCN-COUNT)
005940               MOVE SCN-BASE-RENT-DOL-ADJ
005950                                         TO TBL-BASE-DOL(C-SCN-COUNT)
005960               MOVE SCN-AMENITY-PCT-ADJ  TO TBL-AMEN-PCT(C-SCN-COUNT)
005970               MOVE SCN-AMENITY-DOL-ADJ  TO TBL-AMEN-DOL(C-SCN-COUNT)
005980               MOVE SCN-CONCESSION-TYPE
005990                                    TO TBL-CONCESS-TYPE(C-SCN-COUNT)
006000               MOVE SCN-CONCESSION-VALUE
006010                                    TO TBL-CONCESS-VAL(C-SCN-COUNT)
006020           END-IF.
006030           PERFORM 9020-READ-SCENARIO.
006040      *
006050       1400-LOAD-FLOORPLANS.
006060      *
006070           PERFORM 9010-READ-FLOORPLAN.
006080           PERFORM 1410-LOAD-ONE-FLOORPLAN
006090               UNTIL MORE-FLOORPLAN = 'NO '.
006100      *
006110       1410-LOAD-ONE-FLOORPLAN.
006120      *
006130      *    SAME FILTER AS THE SCENARIO LOAD ABOVE - THE FLOORPLAN
006140      *    MASTER IS SHARED ACROSS EVERY PROPERTY ON CAMPUS.
006150      *
006160           IF FLR-PROPERTY-ID = ANL-PROPERTY-ID
006170               PERFORM 1420-VALIDATE-FLOORPLAN THRU 1420-EXIT
006180               IF ERR-SWITCH = 'YES'
006190                   PERFORM 1430-ERROR-PRT
006200               ELSE
006210                   ADD 1 TO C-FLR-COUNT
006220                   MOVE FLR-FLOORPLAN-NAME TO TBL-FLR-NAME(C-FLR-COUNT)
006230                   MOVE FLR-UNIT-TYPE
006240                                    TO TBL-UNIT-TYPE(C-FLR-COUNT)
006250                   MOVE FLR-UNIT-COUNT
006260                                    TO TBL-UNIT-COUNT(C-FLR-COUNT)
006270                   MOVE FLR-SQUARE-FOOTAGE TO TBL-SQFT(C-FLR-COUNT)
006280                   MOVE FLR-BASE-RENT
006290                                    TO TBL-BASE-RENT(C-FLR-COUNT)
006300                   MOVE FLR-AMENITY-RENT
006310                                    TO TBL-AMEN-RENT(C-FLR-COUNT)
006320               END-IF
006330           END-IF.
006340           PERFORM 9010-READ-FLOORPLAN.
006350      *
006360      *    VALIDATION - A FLOORPLAN RECORD WITH A NON-NUMERIC UNIT
006370      *    COUNT, SQUARE FOOTAGE OR RENT FIELD, OR AN UNRECOGNIZED
006380      *    UNIT TYPE, IS KICKED TO THE EXCEPTION REPORT RATHER THAN
006390      *    LOADED - A BAD RECORD IN THE TABLE WOULD ABEND THE
006400      *    CALCULATOR ON A SIZE ERROR DEEP INTO THE RUN.
006410      *
006420       1420-VALIDATE-FLOORPLAN.
006430      *
006440      *    ASSUME BAD UNTIL EVERY CHECK BELOW PASSES - THE FIVE IFS
006450      *    EACH GO TO 1420-EXIT THE MOMENT THEY FIND A PROBLEM, SO
006460      *    ONLY A RECORD THAT CLEARS ALL FIVE REACHES THE BOTTOM
006470      *    WHERE ERR-SWITCH IS FLIPPED BACK TO 'NO '.
006480      *
006490           MOVE 'YES' TO ERR-SWITCH.
006500      *
006510           IF FLR-UNIT-COUNT NOT NUMERIC
006520               MOVE 'UNIT COUNT MUST BE NUMERIC.' TO ERR-MSG
006530               GO TO 1420-EXIT
006540           END-IF.
006550      *
006560           IF FLR-SQUARE-FOOTAGE NOT NUMERIC
006570               MOVE 'SQUARE FOOTAGE MUST BE NUMERIC.' TO ERR-MSG
006580               GO TO 1420-EXIT
006590           END-IF.
006600      *
006610           IF FLR-BASE-RENT NOT NUMERIC
006620               MOVE 'BASE RENT MUST BE NUMERIC.' TO ERR-MSG
006630               GO TO 1420-EXIT
006640           END-IF.
006650      *
006660           IF FLR-AMENITY-RENT NOT NUMERIC
006670               MOVE 'AMENITY RENT MUST BE NUMERIC.' TO ERR-MSG
006680               GO TO 1420-EXIT
006690           END-IF.
006700      *
006710           IF NOT FLR-UNIT-TYPE-STUDIO AND
006720              NOT FLR-UNIT-TYPE-1BR    AND
006730              NOT FLR-UNIT-TYPE-2BR    AND
006740              NOT FLR-UNIT-TYPE-3BR    AND
006750              NOT FLR-UNIT-TYPE-4BR
006760               MOVE 'UNIT TYPE MUST BE STUDIO,1BR,2BR,3BR OR 4BR.'
006770                                             TO ERR-MSG
006780               GO TO 1420-EXIT
006790           END-IF.
006800      *
006810      *    VALID-UNIT-TYPE-CHARS (DEFINED UNDER FLR-FLOORPLAN-ID IN
006820      *    SPECIAL-NAMES) ALLOWS LETTERS, DIGITS AND TRAILING SPACE -
006830      *    SEE RSA-073 IN THE CHANGE LOG ABOVE FOR WHY SPACE MATTERS.
006840      *
006850           IF FLR-FLOORPLAN-ID NOT VALID-UNIT-TYPE-CHARS
006860               MOVE 'FLOORPLAN ID MUST BE LETTERS AND DIGITS.'
006870                                             TO ERR-MSG
006880               GO TO 1420-EXIT
006890           END-IF.
006900      *
006910           MOVE 'NO ' TO ERR-SWITCH.
006920      *
006930       1420-EXIT.
006940           EXIT.
006950      *
006960       1430-ERROR-PRT.
006970      *
006980      *    C-REJECT-CTR FEEDS THE EXCEPTION REPORT'S TRAILER LINE IN
006990      *    8000-CLOSING SO OPERATIONS CAN SEE AT A GLANCE HOW MANY
007000      *    FLOORPLANS DID NOT MAKE IT INTO THE ANALYSIS.
007010      *
007020           ADD 1 TO C-REJECT-CTR.
007030           MOVE FLR-PROPERTY-ID   TO O-ERR-PROPERTY-ID.
007040           MOVE FLR-FLOORPLAN-ID  TO O-ERR-FLOORPLAN-ID.
007050           MOVE ERR-MSG        TO O-ERR-REASON.
007060           WRITE PRTLINEERR FROM ERROR-LINE
007070               AFTER ADVANCING 1 LINE
007080                   AT EOP
007090                       PERFORM 9100-ERR-HEADING.
007100      *
007110      *    ---------------------------------------------------------
007120      *    MAINLINE - ONE PASS OF THE SCENARIO TABLE.  EACH SCENARIO
007130      *    GETS ITS OWN SCENARIO HEADING, FLOORPLAN DETAIL LINES,
007140      *    SUMMARY LINES, AND RESULTS RECORD.
007150      *    ---------------------------------------------------------
007160      *
007170       2000-PROCESS-SCENARIOS.
007180      *
007190      *    DETAIL LINES PRINT FOR EVERY REAL SCENARIO PASS BUT ARE
007200      *    SUPPRESSED FOR THE WATERFALL'S FOUR INTERNAL CALCULATOR
007210      *    CALLS BELOW - SEE 3000-PROCESS-WATERFALLS, WHICH TURNS
007220      *    THIS SWITCH BACK TO 'NO ' BEFORE IT STARTS.
007230      *
007240           MOVE 'YES' TO PRINT-DETAIL-SW.
007250           PERFORM 2010-PROCESS-ONE-SCENARIO
007260               VARYING C-SCN-IDX FROM 1 BY 1
007270                   UNTIL C-SCN-IDX > C-SCN-COUNT.
007280      *
007290       2010-PROCESS-ONE-SCENARIO.
007300      *
007310      *    COPY THE CURRENT SCENARIO'S SIX ADJUSTMENT FIELDS OUT OF
007320      *    THE TABLE AND INTO ACTIVE-SCENARIO - THE CALCULATOR BELOW
007330      *    ALWAYS WORKS AGAINST ACTIVE-SCENARIO, NEVER THE TABLE
007340      *    DIRECTLY, SO THE SAME CALCULATOR SERVES BOTH A REAL
007350      *    SCENARIO PASS AND A WATERFALL TEMP-SCENARIO PASS.
007360      *
007370           MOVE TBL-BASE-PCT(C-SCN-IDX)     TO ACT-BASE-PCT.
007380           MOVE TBL-BASE-DOL(C-SCN-IDX)     TO ACT-BASE-DOL.
007390           MOVE TBL-AMEN-PCT(C-SCN-IDX)     TO ACT-AMEN-PCT.
007400           MOVE TBL-AMEN-DOL(C-SCN-IDX)     TO ACT-AMEN-DOL.
007410           MOVE TBL-CONCESS-TYPE(C-SCN-IDX) TO ACT-CONCESS-TYPE.
007420           MOVE TBL-CONCESS-VAL(C-SCN-IDX)  TO ACT-CONCESS-VAL.
007430      *
007440           PERFORM 4100-SCENARIO-HEADING.
007450           PERFORM 2000-CALC-SCENARIO-RUN.
007460           PERFORM 2950-WRITE-RESULTS.
007470           PERFORM 4300-SUMMARY-LINES.
007480      *
007490      *    ---------------------------------------------------------
007500      *    THE SCENARIO METRICS CALCULATOR.  2000-CALC-SCENARIO-RUN
007510      *    AND EVERYTHING IT PERFORMS READS ONLY ACTIVE-SCENARIO
007520      *    AND THE FLOORPLAN TABLE - IT DOES NOT CARE WHETHER IT WAS
007530      *    CALLED FOR A REAL SCENARIO OR A WATERFALL TEMP SCENARIO.
007540      *    ---------------------------------------------------------
007550      *
007560       2000-CALC-SCENARIO-RUN.
007570      *
007580      *    ZERO THE FOUR ACCUMULATORS AT THE TOP OF EVERY CALCULATOR
007590      *    RUN - THIS PARAGRAPH IS PERFORMED ONCE PER SCENARIO AND
007600      *    ONCE PER WATERFALL STEP, SO THE TOTALS MUST NOT CARRY
007610      *    FORWARD FROM THE PRIOR CALL.
007620      *
007630           MOVE ZERO TO C-TOT-REVENUE
007640                        C-TOT-UNITS
007650                        C-TOT-SQFT
007660                        C-WTD-RENT-SUM.
007670      *
007680           PERFORM 2100-CALC-ONE-FLOORPLAN
007690               VARYING C-FLR-IDX FROM 1 BY 1
007700                   UNTIL C-FLR-IDX > C-FLR-COUNT.
007710      *
007720      *    ALL FOUR FLOORPLANS HAVE BEEN ROLLED INTO THE ACCUMULATORS
007730      *    NOW - 2900-CALC-SUMMARY TURNS THEM INTO THE FOUR ROUNDED
007740      *    METRICS THE RESULTS RECORD AND SUMMARY LINES ACTUALLY USE.
007750      *
007760           PERFORM 2900-CALC-SUMMARY.
007770      *
007780       2100-CALC-ONE-FLOORPLAN.
007790      *
007800      *    BASE AND AMENITY RENT ARE ADJUSTED SEPARATELY BECAUSE A
007810      *    SCENARIO MAY RAISE BASE RENT WHILE LEAVING AMENITY RENT
007820      *    ALONE, OR VICE VERSA - LEASING WANTS TO ISOLATE EACH LEVER.
007830      *
007840           PERFORM 2200-APPLY-BASE-ADJ.
007850           PERFORM 2300-APPLY-AMENITY-ADJ.
007860      *
007870      *    GROSS-RENT IS THE SUM OF THE TWO ADJUSTED PIECES, BEFORE
007880      *    ANY CONCESSION IS TAKEN OFF THE TOP.
007890      *
007900           COMPUTE GROSS-RENT =
007910                   ADJ-BASE-RENT + ADJ-AMENITY-RENT.
007920      *
007930           PERFORM 2400-APPLY-CONCESSION.
007940      *
007950      *    ANNUALIZE THIS FLOORPLAN'S NET RENT ACROSS ALL ITS UNITS
007960      *    AT THE ANALYSIS OCCUPANCY RATE - A FLOORPLAN WITH TEN
007970      *    UNITS AT 95% OCCUPANCY CONTRIBUTES 9.5 UNIT-MONTHS PER
007980      *    MONTH, TIMES 12, NOT TEN FULL UNIT-MONTHS.
007990      *
008000           COMPUTE FLR-ANNUAL-REV =
008010                   NET-RENT * TBL-UNIT-COUNT(C-FLR-IDX)
008020                       * HOLD-OCCUPANCY-RATE * 12.
008030      *
008040      *    ROLL THIS FLOORPLAN'S REVENUE, UNIT COUNT, SQUARE FOOTAGE
008050      *    AND RENT-TIMES-UNITS INTO THE RUNNING PROPERTY TOTALS -
008060      *    THE WEIGHTED-AVERAGE-RENT FIGURE BELOW NEEDS THE LAST ONE.
008070      *
008080           ADD FLR-ANNUAL-REV TO C-TOT-REVENUE.
008090           ADD TBL-UNIT-COUNT(C-FLR-IDX) TO C-TOT-UNITS.
008100           COMPUTE C-TOT-SQFT = C-TOT-SQFT +
008110                   (TBL-SQFT(C-FLR-IDX) *
008120                       TBL-UNIT-COUNT(C-FLR-IDX)).
008130           COMPUTE C-WTD-RENT-SUM = C-WTD-RENT-SUM +
008140                   (NET-RENT * TBL-UNIT-COUNT(C-FLR-IDX)).
008150      *
008160      *    SUPPRESSED DURING A WATERFALL CALCULATOR CALL - SEE THE
008170      *    NOTE AT 2000-PROCESS-SCENARIOS ABOVE.
008180      *
008190           IF PRINT-DETAIL-SW = 'YES'
008200               PERFORM 4200-FLOORPLAN-DETAIL
008210           END-IF.
008220      *
008230      *    ADJUSTMENT RULE - SHARED SHAPE FOR BASE AND AMENITY RENT.
008240      *    PERCENTAGE ADJUSTMENT APPLIES FIRST, THEN THE FLAT DOLLAR
008250      *    AMOUNT.  ADJUSTMENTS MAY BE NEGATIVE.
008260      *
008270       2200-APPLY-BASE-ADJ.
008280      *
008290      *    PERCENT FIRST, THEN FLAT DOLLAR - A SCENARIO THAT RAISES
008300      *    BASE RENT 5% AND ADDS $25 FLAT APPLIES BOTH, IN THAT ORDER.
008310      *
008320           COMPUTE ADJ-BASE-RENT =
008330                   (TBL-BASE-RENT(C-FLR-IDX) *
008340                       (1 + ACT-BASE-PCT)) + ACT-BASE-DOL.
008350      *
008360       2300-APPLY-AMENITY-ADJ.
008370      *
008380      *    SAME SHAPE AS THE BASE RENT ADJUSTMENT ABOVE, JUST AGAINST
008390      *    THE FLOORPLAN'S AMENITY-RENT FIELD AND THE SCENARIO'S
008400      *    SEPARATE AMENITY ADJUSTMENT FIELDS.
008410      *
008420           COMPUTE ADJ-AMENITY-RENT =
008430                   (TBL-AMEN-RENT(C-FLR-IDX) *
008440                       (1 + ACT-AMEN-PCT)) + ACT-AMEN-DOL.
008450      *
008460      *    CONCESSION RULE - APPLIED TO THE GROSS MONTHLY RENT.
008470      *    PERCENTAGE: NET = GROSS * (1 - VALUE).
008480      *    DOLLAR: NET = GROSS - VALUE, FLOORED AT ZERO.
008490      *    FREE-MONTHS: NET = GROSS * (12 - VALUE) / 12.
008500      *    NONE OR ANYTHING ELSE: NET = GROSS, UNCHANGED.
008510      *
008520       2400-APPLY-CONCESSION.
008530      *
008540      *    THE VALUE IN ACT-CONCESS-VAL MEANS SOMETHING DIFFERENT FOR
008550      *    EACH CONCESSION TYPE - A PERCENTAGE, A FLAT DOLLAR AMOUNT,
008560      *    OR A COUNT OF FREE MONTHS - SO THE MATH BRANCHES HERE.
008570      *
008580           EVALUATE ACT-CONCESS-TYPE
008590               WHEN 'PERCENTAGE'
008600                   COMPUTE NET-RENT =
008610                       GROSS-RENT * (1 - ACT-CONCESS-VAL)
008620               WHEN 'DOLLAR'
008630                   COMPUTE NET-RENT =
008640                       GROSS-RENT - ACT-CONCESS-VAL
008650      *    A DOLLAR CONCESSION LARGER THAN THE GROSS RENT WOULD DRIVE
008660      *    NET RENT NEGATIVE - FLOOR IT AT ZERO RATHER THAN LET A
008670      *    NEGATIVE RENT FIGURE FLOW INTO THE ANNUAL REVENUE MATH.
008680      *
008690                   IF NET-RENT < 0
008700                       MOVE 0 TO NET-RENT
008710                   END-IF
008720               WHEN 'FREE-MONTHS'
008730                   COMPUTE NET-RENT =
008740                       GROSS-RENT * (12 - ACT-CONCESS-VAL) / 12
008750               WHEN OTHER
008760                   MOVE GROSS-RENT TO NET-RENT
008770           END-EVALUATE.
008780      *
008790      *    SUMMARY STATISTICS - DIVIDE-BY-ZERO GUARDED, ROUNDED TO
008800      *    CENTS.  INTERMEDIATE FLOORPLAN VALUES ABOVE ARE NOT
008810      *    ROUNDED - ONLY THESE FOUR FINAL METRICS ARE.
008820      *
008830       2900-CALC-SUMMARY.
008840      *
008850      *    AN ANALYSIS WHOSE PROPERTY HAS NO VALID FLOORPLANS LOADED
008860      *    (EVERY ONE REJECTED TO THE EXCEPTION REPORT) WOULD DIVIDE
008870      *    BY ZERO HERE WITHOUT THIS GUARD - SEE RSA-035 ABOVE.
008880      *
008890           IF C-TOT-UNITS = 0
008900               MOVE 0 TO R-AVG-RENT
008910               MOVE 0 TO R-WTD-AVG-RENT
008920           ELSE
008930               COMPUTE R-AVG-RENT ROUNDED =
008940                       C-TOT-REVENUE / C-TOT-UNITS / 12
008950               COMPUTE R-WTD-AVG-RENT ROUNDED =
008960                       C-WTD-RENT-SUM / C-TOT-UNITS
008970           END-IF.
008980      *
008990      *    SAME GUARD, FOR THE REVENUE-PER-SQUARE-FOOT METRIC.
009000      *
009010           IF C-TOT-SQFT = 0
009020               MOVE 0 TO R-REV-PER-SQFT
009030           ELSE
009040               COMPUTE R-REV-PER-SQFT ROUNDED =
009050                       C-TOT-REVENUE / C-TOT-SQFT
009060           END-IF.
009070      *
009080      *    THE ACCUMULATOR ITSELF CARRIES MORE DECIMAL PRECISION THAN
009090      *    THE RESULTS RECORD NEEDS - ROUND IT HERE, ON ITS WAY OUT,
009100      *    NOT DURING EVERY ADD ABOVE.
009110      *
009120           COMPUTE R-TOT-REVENUE ROUNDED = C-TOT-REVENUE.
009130      *
009140       2950-WRITE-RESULTS.
009150      *
009160      *    ONE RESULTS RECORD PER SCENARIO - THE FOUR METRICS JUST
009170      *    COMPUTED ABOVE, KEYED BY SCENARIO-ID, FOR WHATEVER
009180      *    DOWNSTREAM REPORTING PICKS UP THE RESULTS-OUT FILE.
009190      *
009200           MOVE TBL-SCN-ID(C-SCN-IDX)     TO RES-SCENARIO-ID.
009210           MOVE R-TOT-REVENUE        TO RES-TOT-ANNUAL-REVENUE.
009220           MOVE R-AVG-RENT           TO RES-AVG-RENT-PER-UNIT.
009230           MOVE R-REV-PER-SQFT       TO RES-REVENUE-PER-SQFT.
009240           MOVE R-WTD-AVG-RENT       TO RES-WEIGHTED-AVG-RENT.
009250           WRITE RES-RESULTS-REC.
009260      *
009270      *    ---------------------------------------------------------
009280      *    THE WATERFALL BUILDER.  RUNS THE CALCULATOR FOUR TIMES -
009290      *    BASELINE, BASELINE-PLUS-BASE-ADJ, PLUS-AMENITY-ADJ, AND
009300      *    THE FULL COMPARISON SCENARIO - AND EMITS FIVE STEPS.
009310      *    ---------------------------------------------------------
009320      *
009330       3000-PROCESS-WATERFALLS.
009340      *
009350      *    DETAIL LINES WOULD BE MEANINGLESS FOR THE FOUR INTERNAL
009360      *    CALCULATOR CALLS BELOW - EACH ONE RUNS A TEMPORARY MIX OF
009370      *    BASELINE AND COMPARISON-SCENARIO FIELDS, NOT A REAL
009380      *    SCENARIO A READER WOULD RECOGNIZE.
009390      *
009400           MOVE 'NO ' TO PRINT-DETAIL-SW.
009410      *    ONE WATERFALL PER NON-BASELINE SCENARIO - SCENARIO 1 IS
009420      *    ALWAYS THE BASELINE (LEASING LISTS IT FIRST ON THE INPUT
009430      *    FILE), SO THE COMPARISON INDEX STARTS AT 2.
009440      *
009450           PERFORM 3010-PROCESS-ONE-WATERFALL
009460               VARYING C-CMP-IDX FROM 2 BY 1
009470                   UNTIL C-CMP-IDX > C-SCN-COUNT.
009480      *
009490       3010-PROCESS-ONE-WATERFALL.
009500      *
009510      *    FIVE STEPS, FIVE PARAGRAPHS, RUN IN ORDER - EACH ONE BUILDS
009520      *    ON THE TEMP SCENARIO THE ONE BEFORE IT LEFT BEHIND.
009530      *
009540           PERFORM 3100-WTF-BASELINE.
009550           PERFORM 3200-WTF-BASE-ADJ.
009560           PERFORM 3300-WTF-AMENITY-ADJ.
009570           PERFORM 3400-WTF-FULL-COMPARISON.
009580           PERFORM 3500-WTF-FINAL.
009590           PERFORM 5000-REPORT-WATERFALL.
009600      *
009610      *    STEP 1 - BASELINE SCENARIO, RUN AS-IS.
009620      *
009630       3100-WTF-BASELINE.
009640      *
009650      *    RUN THE CALCULATOR ONCE AGAINST THE BASELINE SCENARIO,
009660      *    UNCHANGED, TO ESTABLISH STEP 1 OF THE WATERFALL.
009670      *
009680           MOVE TBL-BASE-PCT(C-BASELINE-IDX)  TO ACT-BASE-PCT.
009690           MOVE TBL-BASE-DOL(C-BASELINE-IDX)  TO ACT-BASE-DOL.
009700           MOVE TBL-AMEN-PCT(C-BASELINE-IDX)  TO ACT-AMEN-PCT.
009710           MOVE TBL-AMEN-DOL(C-BASELINE-IDX)  TO ACT-AMEN-DOL.
009720           MOVE TBL-CONCESS-TYPE(C-BASELINE-IDX)
009730                                          TO ACT-CONCESS-TYPE.
009740           MOVE TBL-CONCESS-VAL(C-BASELINE-IDX)
009750                                          TO ACT-CONCESS-VAL.
009760      *
009770           PERFORM 2000-CALC-SCENARIO-RUN.
009780           MOVE R-TOT-REVENUE TO WTF-BASELINE-REV.
009790      *
009800           MOVE 'Baseline'       TO WTF-STEP-LABEL(1).
009810           MOVE WTF-BASELINE-REV TO WTF-STEP-VALUE(1).
009820           MOVE 'BASE '          TO WTF-STEP-TYPE(1).
009830      *
009840      *    START THE TEMP SCENARIO AS A COPY OF THE BASELINE.
009850      *
009860      *    FROM HERE ON THE TEMP SCENARIO IS WHAT THE CALCULATOR
009870      *    SEES - EACH SUBSEQUENT STEP SWAPS ONE MORE FIELD GROUP
009880      *    FROM THE BASELINE OVER TO THE COMPARISON SCENARIO'S VALUE.
009890      *
009900           MOVE ACT-BASE-PCT     TO TMP-BASE-PCT.
009910           MOVE ACT-BASE-DOL     TO TMP-BASE-DOL.
009920           MOVE ACT-AMEN-PCT     TO TMP-AMEN-PCT.
009930           MOVE ACT-AMEN-DOL     TO TMP-AMEN-DOL.
009940           MOVE ACT-CONCESS-TYPE TO TMP-CONCESS-TYPE.
009950           MOVE ACT-CONCESS-VAL  TO TMP-CONCESS-VAL.
009960      *
009970      *    STEP 2 - SUBSTITUTE THE COMPARISON SCENARIO'S BASE-RENT
009980      *    ADJUSTMENT INTO THE TEMP SCENARIO.  CONCESSION AND
009990      *    AMENITY FIELDS STILL CARRY THE BASELINE'S VALUES.
010000      *
010010       3200-WTF-BASE-ADJ.
010020      *
010030      *    SWAP IN THE COMPARISON SCENARIO'S BASE-RENT ADJUSTMENT
010040      *    ONLY - AMENITY AND CONCESSION FIELDS IN TMP STILL CARRY
010050      *    THE BASELINE'S VALUES FROM THE MOVE ABOVE.
010060      *
010070           MOVE TBL-BASE-PCT(C-CMP-IDX) TO TMP-BASE-PCT.
010080           MOVE TBL-BASE-DOL(C-CMP-IDX) TO TMP-BASE-DOL.
010090      *
010100           MOVE TMP-BASE-PCT     TO ACT-BASE-PCT.
010110           MOVE TMP-BASE-DOL     TO ACT-BASE-DOL.
010120           MOVE TMP-AMEN-PCT     TO ACT-AMEN-PCT.
010130           MOVE TMP-AMEN-DOL     TO ACT-AMEN-DOL.
010140           MOVE TMP-CONCESS-TYPE TO ACT-CONCESS-TYPE.
010150           MOVE TMP-CONCESS-VAL  TO ACT-CONCESS-VAL.
010160      *
010170           PERFORM 2000-CALC-SCENARIO-RUN.
010180           MOVE R-TOT-REVENUE TO WTF-STEP2-REV.
010190      *
010200      *    THE DELTA IS THIS STEP'S REVENUE MINUS THE STEP BEFORE IT -
010210      *    THAT IS WHAT ISOLATES THE DOLLAR IMPACT OF JUST THE BASE-
010220      *    RENT CHANGE, WITH EVERYTHING ELSE HELD AT THE BASELINE.
010230      *
010240           MOVE 'Base Rent Adj'  TO WTF-STEP-LABEL(2).
010250           COMPUTE WTF-STEP-VALUE(2) =
010260                   WTF-STEP2-REV - WTF-BASELINE-REV.
010270           MOVE 'DELTA'          TO WTF-STEP-TYPE(2).
010280      *
010290      *    STEP 3 - FURTHER SUBSTITUTE THE COMPARISON'S AMENITY-RENT
010300      *    ADJUSTMENT.  THE TEMP SCENARIO'S CONCESSION FIELDS ARE
010310      *    STILL THE BASELINE'S.
010320      *
010330       3300-WTF-AMENITY-ADJ.
010340      *
010350      *    NOW SWAP IN THE COMPARISON SCENARIO'S AMENITY-RENT
010360      *    ADJUSTMENT ON TOP OF THE BASE-RENT SWAP FROM STEP 2.
010370      *
010380           MOVE TBL-AMEN-PCT(C-CMP-IDX) TO TMP-AMEN-PCT.
010390           MOVE TBL-AMEN-DOL(C-CMP-IDX) TO TMP-AMEN-DOL.
010400      *
010410           MOVE TMP-BASE-PCT     TO ACT-BASE-PCT.
010420           MOVE TMP-BASE-DOL     TO ACT-BASE-DOL.
010430           MOVE TMP-AMEN-PCT     TO ACT-AMEN-PCT.
010440           MOVE TMP-AMEN-DOL     TO ACT-AMEN-DOL.
010450           MOVE TMP-CONCESS-TYPE TO ACT-CONCESS-TYPE.
010460           MOVE TMP-CONCESS-VAL  TO ACT-CONCESS-VAL.
010470      *
010480           PERFORM 2000-CALC-SCENARIO-RUN.
010490           MOVE R-TOT-REVENUE TO WTF-STEP3-REV.
010500      *
010510      *    AGAIN, THE DELTA AGAINST THE PRIOR STEP ISOLATES JUST THE
010520      *    AMENITY-RENT PORTION OF THE OVERALL LIFT OR LOSS.
010530      *
010540           MOVE 'Amenity Rent Adj' TO WTF-STEP-LABEL(3).
010550           COMPUTE WTF-STEP-VALUE(3) =
010560                   WTF-STEP3-REV - WTF-STEP2-REV.
010570           MOVE 'DELTA'            TO WTF-STEP-TYPE(3).
010580      *
010590      *    STEP 4 - THE FULL COMPARISON SCENARIO, CONCESSION AND
010600      *    ALL.  THE DELTA FROM STEP 3 ISOLATES THE CONCESSION
010610      *    CHANGE SINCE EVERYTHING ELSE MATCHES STEP 3 NOW.
010620      *
010630       3400-WTF-FULL-COMPARISON.
010640      *
010650      *    SWAP ALL SIX FIELDS AT ONCE - THIS IS THE COMPARISON
010660      *    SCENARIO RUN IN FULL, CONCESSION INCLUDED, SO THE STEP 4
010670      *    DELTA ISOLATES WHATEVER THE CONCESSION POLICY IS WORTH.
010680      *
010690           MOVE TBL-BASE-PCT(C-CMP-IDX)     TO ACT-BASE-PCT.
010700           MOVE TBL-BASE-DOL(C-CMP-IDX)     TO ACT-BASE-DOL.
010710           MOVE TBL-AMEN-PCT(C-CMP-IDX)     TO ACT-AMEN-PCT.
010720           MOVE TBL-AMEN-DOL(C-CMP-IDX)     TO ACT-AMEN-DOL.
010730           MOVE TBL-CONCESS-TYPE(C-CMP-IDX) TO ACT-CONCESS-TYPE.
010740           MOVE TBL-CONCESS-VAL(C-CMP-IDX)  TO ACT-CONCESS-VAL.
010750      *
010760           PERFORM 2000-CALC-SCENARIO-RUN.
010770           MOVE R-TOT-REVENUE TO WTF-COMPARE-REV.
010780      *
010790      *    BY THIS STEP EVERY FIELD MATCHES THE COMPARISON SCENARIO -
010800      *    ONLY THE CONCESSION CHANGED SINCE STEP 3, SO THE DELTA IS
010810      *    THE CONCESSION'S DOLLAR IMPACT, NOT A MIX OF SEVERAL.
010820      *
010830           MOVE 'Concessions'    TO WTF-STEP-LABEL(4).
010840           COMPUTE WTF-STEP-VALUE(4) =
010850                   WTF-COMPARE-REV - WTF-STEP3-REV.
010860           MOVE 'DELTA'          TO WTF-STEP-TYPE(4).
010870      *
010880       3500-WTF-FINAL.
010890      *
010900      *    STEP 5 IS NOT A DELTA - IT REPRINTS THE COMPARISON
010910      *    SCENARIO'S TOTAL REVENUE SO THE WATERFALL REPORT CAN SHOW
010920      *    BASELINE, EACH STEP'S LIFT, AND THE FINAL FIGURE THEY FOOT
010930      *    TO, ALL ON ONE REPORT WITHOUT FLIPPING BACK A PAGE.
010940      *
010950           MOVE 'Final'          TO WTF-STEP-LABEL(5).
010960           MOVE WTF-COMPARE-REV TO WTF-STEP-VALUE(5).
010970           MOVE 'FINAL'          TO WTF-STEP-TYPE(5).
010980      *
010990      *    ---------------------------------------------------------
011000      *    CLOSING - SCENARIO-COUNT TRAILER LINE AND CLOSE EVERY
011010      *    FILE.
011020      *    ---------------------------------------------------------
011030      *
011040       8000-CLOSING.
011050      *
011060      *    TRAILER LINES ON BOTH REPORTS - HOW MANY SCENARIOS RAN ON
011070      *    THE GOOD REPORT, HOW MANY FLOORPLANS WERE REJECTED ON THE
011080      *    EXCEPTION REPORT - SO A READER DOES NOT HAVE TO COUNT.
011090      *
011100           MOVE C-SCN-COUNT TO O-SCN-COUNT.
011110           WRITE PRTLINE FROM SCENARIO-TRAILER-LINE
011120               AFTER ADVANCING 3 LINES.
011130      *
011140           MOVE C-REJECT-CTR TO O-ERR-REJECT-COUNT.
011150           WRITE PRTLINEERR FROM ERROR-TRAILER-LINE
011160               AFTER ADVANCING 3 LINES.
011170      *
011180           CLOSE ANALYSIS-MASTER.
011190           CLOSE PROPERTY-MASTER.
011200           CLOSE SCENARIO-MASTER.
011210           CLOSE FLOORPLAN-MASTER.
011220           CLOSE RESULTS-OUT.
011230           CLOSE PRTOUT.
011240           CLOSE PRTOUTERR.
011250      *
011260      *    ---------------------------------------------------------
011270      *    REPORT PARAGRAPHS
011280      *    ---------------------------------------------------------
011290      *
011300       4100-SCENARIO-HEADING.
011310      *
011320      *    A NEW SCENARIO HEADING AND COLUMN HEADING EVERY TIME
011330      *    2010-PROCESS-ONE-SCENARIO PERFORMS THIS PARAGRAPH - ONE
011340      *    SCENARIO BLOCK PER PASS THROUGH THE SCENARIO TABLE.
011350      *
011360           MOVE TBL-SCN-NAME(C-SCN-IDX) TO O-SCENARIO-NAME.
011370           WRITE PRTLINE FROM SCENARIO-TITLE-LINE
011380               AFTER ADVANCING 2 LINES
011390                   AT EOP
011400                       PERFORM 9900-HEADING.
011410           WRITE PRTLINE FROM DETAIL-COLUMN-HEADING
011420               AFTER ADVANCING 1 LINE.
011430      *
011440       4200-FLOORPLAN-DETAIL.
011450      *
011460      *    ONE DETAIL LINE PER FLOORPLAN, PRINTED IMMEDIATELY AFTER
011470      *    2100-CALC-ONE-FLOORPLAN COMPUTES THAT FLOORPLAN'S NET RENT
011480      *    AND ANNUAL REVENUE - SEE THE CALL IN 2100 ABOVE.
011490      *
011500           MOVE TBL-FLR-NAME(C-FLR-IDX)      TO O-FLR-NAME.
011510           MOVE TBL-UNIT-TYPE(C-FLR-IDX) TO O-UNIT-TYPE.
011520           MOVE TBL-UNIT-COUNT(C-FLR-IDX) TO O-UNIT-COUNT.
011530           MOVE NET-RENT                  TO O-NET-RENT.
011540           MOVE FLR-ANNUAL-REV             TO O-ANNUAL-REV.
011550      *
011560           WRITE PRTLINE FROM DETAIL-LINE
011570               AFTER ADVANCING 1 LINE
011580                   AT EOP
011590                       PERFORM 9900-HEADING.
011600      *
011610       4300-SUMMARY-LINES.
011620      *
011630      *    FOUR SUMMARY LINES, ONE SCENARIO-LEVEL METRIC EACH, PRINTED
011640      *    AFTER THE LAST FLOORPLAN DETAIL LINE FOR THE SCENARIO.
011650      *
011660           MOVE 'TOTAL ANNUAL REVENUE'  TO O-METRIC-LABEL.
011670           MOVE R-TOT-REVENUE     TO O-METRIC-VALUE.
011680           WRITE PRTLINE FROM SUMMARY-LINE
011690               AFTER ADVANCING 2 LINES.
011700      *
011710           MOVE 'AVG RENT PER UNIT'     TO O-METRIC-LABEL.
011720           MOVE R-AVG-RENT        TO O-METRIC-VALUE.
011730           WRITE PRTLINE FROM SUMMARY-LINE
011740               AFTER ADVANCING 1 LINE.
011750      *
011760           MOVE 'REVENUE PER SQFT'      TO O-METRIC-LABEL.
011770           MOVE R-REV-PER-SQFT    TO O-METRIC-VALUE.
011780           WRITE PRTLINE FROM SUMMARY-LINE
011790               AFTER ADVANCING 1 LINE.
011800      *
011810           MOVE 'WEIGHTED AVG RENT'     TO O-METRIC-LABEL.
011820           MOVE R-WTD-AVG-RENT    TO O-METRIC-VALUE.
011830           WRITE PRTLINE FROM SUMMARY-LINE
011840               AFTER ADVANCING 1 LINE.
011850      *
011860       5000-REPORT-WATERFALL.
011870      *
011880      *    THE WATERFALL REPORT GETS ITS OWN HEADING, NAMED FOR THE
011890      *    COMPARISON SCENARIO, NOT THE BASELINE - A READER WANTS TO
011900      *    KNOW WHICH SCENARIO'S LIFT IS BEING EXPLAINED.
011910      *
011920           MOVE TBL-SCN-NAME(C-CMP-IDX) TO O-WTF-SCN-NAME.
011930           WRITE PRTLINE FROM WATERFALL-TITLE-LINE
011940               AFTER ADVANCING 2 LINES
011950                   AT EOP
011960                       PERFORM 9900-HEADING.
011970           WRITE PRTLINE FROM WATERFALL-COLUMN-HEADING
011980               AFTER ADVANCING 1 LINE.
011990      *
012000           PERFORM 5100-WATERFALL-LINE
012010               VARYING C-WTF-IDX FROM 1 BY 1 UNTIL C-WTF-IDX > 5.
012020      *
012030       5100-WATERFALL-LINE.
012040      *
012050      *    PRINT ALL FIVE WATERFALL STEPS IN ORDER - THE VARYING
012060      *    PERFORM IN 5000-REPORT-WATERFALL ABOVE DRIVES THE SUBSCRIPT.
012070      *
012080           MOVE WTF-STEP-LABEL(C-WTF-IDX) TO O-WTF-LABEL.
012090           MOVE WTF-STEP-VALUE(C-WTF-IDX) TO O-WTF-VALUE.
012100           MOVE WTF-STEP-TYPE(C-WTF-IDX)  TO O-WTF-TYPE.
012110      *
012120           WRITE PRTLINE FROM WATERFALL-LINE
012130               AFTER ADVANCING 1 LINE
012140                   AT EOP
012150                       PERFORM 9900-HEADING.
012160      *
012170      *    ---------------------------------------------------------
012180      *    READ PARAGRAPHS
012190      *    ---------------------------------------------------------
012200      *
012210       9010-READ-FLOORPLAN.
012220      *
012230      *    A SIMPLE READ/AT-END PAIR - ONE SUCH PARAGRAPH PER INPUT
012240      *    FILE, EACH FLIPPING ITS OWN MORE-xxxx SWITCH TO 'NO '.
012250      *
012260           READ FLOORPLAN-MASTER
012270               AT END
012280                   MOVE 'NO ' TO MORE-FLOORPLAN.
012290      *
012300       9020-READ-SCENARIO.
012310      *
012320           READ SCENARIO-MASTER
012330               AT END
012340                   MOVE 'NO ' TO MORE-SCENARIO.
012350      *
012360       9030-READ-ANALYSIS.
012370      *
012380           READ ANALYSIS-MASTER
012390               AT END
012400                   MOVE 'NO ' TO MORE-ANALYSIS.
012410      *
012420       9040-READ-PROPERTY.
012430      *
012440           READ PROPERTY-MASTER
012450               AT END
012460                   MOVE 'NO ' TO MORE-PROPERTY.
012470      *
012480       9900-HEADING.
012490      *
012500      *    PAGE-COUNTER FOR THE GOOD REPORT - BUMPED ON EVERY PAGE
012510      *    BREAK, WHETHER TRIGGERED BY AN AT-EOP CLAUSE OR BY THE
012520      *    FIRST CALL OUT OF 1000-INIT.
012530      *
012540           ADD 1 TO C-PCTR.
012550           MOVE C-PCTR TO O-PCTR.
012560      *
012570           WRITE PRTLINE FROM COMPANY-TITLE
012580               AFTER ADVANCING PAGE.
012590           WRITE PRTLINE FROM DIVISION-TITLE
012600               AFTER ADVANCING 1 LINE.
012610      *
012620      *    THE ANALYSIS NAME, PROPERTY NAME AND OCCUPANCY RATE REPEAT
012630      *    ON EVERY PAGE HEADING SO A READER FLIPPING THROUGH A LONG
012640      *    RUN NEVER LOSES TRACK OF WHICH ANALYSIS THEY ARE LOOKING AT.
012650      *
012660           MOVE HOLD-ANL-NAME      TO O-ANALYSIS-NAME.
012670           MOVE HOLD-PROPERTY-NAME TO O-PROPERTY-NAME.
012680           MOVE HOLD-OCCUPANCY-RATE TO O-OCCUPANCY.
012690           WRITE PRTLINE FROM ANALYSIS-HEADING-LINE
012700               AFTER ADVANCING 2 LINES.
012710           WRITE PRTLINE FROM BLANK-LINE
012720               AFTER ADVANCING 1 LINE.
012730      *
012740       9100-ERR-HEADING.
012750      *
012760      *    SEPARATE PAGE COUNTER FOR THE EXCEPTION REPORT - IT RUNS
012770      *    ON ITS OWN DEVICE (PRTOUTERR) SO ITS PAGE NUMBERING HAS
012780      *    NOTHING TO DO WITH THE GOOD REPORT'S C-PCTR ABOVE.
012790      *
012800           ADD 1 TO C-ERR-PCTR.
012810           MOVE C-ERR-PCTR TO O-ERR-PCTR.
012820      *
012830           WRITE PRTLINEERR FROM ERROR-TITLE-LINE
012840               AFTER ADVANCING PAGE.
012850           WRITE PRTLINEERR FROM ERROR-COLUMN-HEADING
012860               AFTER ADVANCING 2 LINES.
